000100*----------------------------------------------------------------
000200* PKTXNR.CPY
000300* LAYOUT DO REGISTRO DE MOVIMENTO (ARQUIVO DE TRANSACOES)
000400* USADO POR PARKBAT NA LEITURA DO ARQUIVO CADMOV.
000500*----------------------------------------------------------------
000600* HIST:                                                           PKTXNRC1
000700*  1994-02-09 VES  LAYOUT ORIGINAL - CODIGO/PLACA/DATAHORA        PKTXNRC1
000800*  1996-07-15 VES  ACRESCENTADA AREA FILLER PARA EXPANSAO FUTURA  PKTXNRC1
000900*  1999-11-03 RQS  REVISAO DO BIMILENIO - SEM IMPACTO NO LAYOUT   PKTXNRC1
001000*----------------------------------------------------------------
001100 01 REGMOV.
001200* "E"=ENTRADA "S"=SAIDA "D"=DISPONIBILIDADE "L"=LISTAGEM
001300* "R"=RELATORIO DE OCUPACAO
001400     03 MOV-CODIGO         PIC X(01).
001500     03 MOV-PLACA          PIC X(10).
001600     03 MOV-DATAHORA.
001700         05 MOV-DH-ANO     PIC 9(04).
001800         05 MOV-DH-MES     PIC 9(02).
001900         05 MOV-DH-DIA     PIC 9(02).
002000         05 MOV-DH-HORA    PIC 9(02).
002100         05 MOV-DH-MIN     PIC 9(02).
002200         05 MOV-DH-SEG     PIC 9(02).
002300     03 FILLER             PIC X(27).
002400
002500* REDEFICAO NUMERICA DA DATA-HORA PARA COMPARACAO/CALCULO
002600 01 REGMOV-NUM REDEFINES REGMOV.
002700     03 MOVN-CODIGO        PIC X(01).
002800     03 MOVN-PLACA         PIC X(10).
002900     03 MOVN-DATAHORA      PIC 9(14).
003000     03 FILLER             PIC X(27).
