000100*----------------------------------------------------------------
000200* PKTKTR.CPY
000300* LAYOUT DO ELEMENTO DA TABELA DE TICKETS (EM MEMORIA)
000400* MANTIDA POR PARKBAT DURANTE O PROCESSAMENTO DO LOTE.
000500*----------------------------------------------------------------
000600* HIST:                                                           PKTKTRC1
000700*  1994-03-01 VES  LAYOUT ORIGINAL - 1 TICKET POR ENTRADA         PKTKTRC1
000800*  1996-07-15 VES  ACRESCIDOS TKT-HORAS E TKT-VALOR P/ SAIDA      PKTKTRC1
000900*  1999-10-18 RQS  REVISAO DO BIMILENIO - SEM IMPACTO NO LAYOUT   PKTKTRC1
000910*  2011-09-09 VES  CHAMADA RT0843 - RESTABELECIDAS AS CONDICOES   PKTKTRC1
000920*                  TKT-ATIVO/TKT-FINALIZADO EM TKT-STATUS         PKTKTRC1
001000*----------------------------------------------------------------
001100 01 REGTICKET.
001200     03 TKT-NUMERO         PIC 9(06).
001300     03 TKT-PLACA          PIC X(10).
001400     03 TKT-TIPO           PIC X(04).
001500     03 TKT-VAGA           PIC 9(04).
001600     03 TKT-DTENTRADA      PIC 9(14).
001700     03 TKT-DTSAIDA        PIC 9(14).
001800     03 TKT-HORAS          PIC 9(04).
001900     03 TKT-VALOR          PIC S9(07)V99.
002000     03 TKT-STATUS         PIC X(01).
002100         88 TKT-ATIVO           VALUE "A".
002200         88 TKT-FINALIZADO      VALUE "F".
002300     03 FILLER             PIC X(09).
