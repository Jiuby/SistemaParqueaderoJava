000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PARKFEE.
000300 AUTHOR. VINICIUS ESCAME DOS SANTOS.
000400 INSTALLATION. SGB - SISTEMA DE GERENCIAMENTO DE PARQUEADOURO.
000500 DATE-WRITTEN. 1994-03-01.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DO DEPARTAMENTO DE OPERACOES.
000800*----------------------------------------------------------------
000900* CALCULADORA DE TARIFA
001000*----------------------------------------------------------------
001100* RECEBE O TIPO DE VEICULO E AS HORAS FATURAVEIS JA CALCULADAS
001200* PELO PARKBAT (REGRA DO TICKET) E DEVOLVE O VALOR A COBRAR.
001300* TAMBEM ATENDE O PEDIDO LK-OPER = "T" QUE DEVOLVE SOMENTE A
001400* TABELA DE TARIFAS VIGENTE, PARA IMPRESSAO NO RELATORIO.
001500*----------------------------------------------------------------
001600* HISTORICO DE ALTERACOES                                         PKFEE001
001700*----------------------------------------------------------------
001800*  1994-03-01 VES  PRIMEIRA VERSAO - TARIFA FIXA POR TIPO         PKFEE001
001900*  1994-05-20 VES  AJUSTADA A TARIFA DO TIPO MOTO (ERRO DIGIT.)   PKFEE001
002000*  1995-02-09 VES  INCLUIDA A LISTAGEM DE TARIFAS (LK-OPER = T)   PKFEE001
002100*  1995-09-14 VES  TARIFA PASSOU A VIR DE TABELA E NAO MAIS       PKFEE001
002200*                  HARD-CODED NO PARAGRAFO DE CALCULO
002300*  1996-07-15 VES  TRATAMENTO DE TIPO DESCONHECIDO = TARIFA ZERO  PKFEE001
002400*  1997-11-20 RQS  PADRONIZADA A INTERFACE COM O CHAMADOR         PKFEE001
002500*  1998-05-08 VES  VALOR PASSOU A S9(07)V99 PARA EVITAR OVERFLOW  PKFEE001
002600*  1999-10-18 RQS  REVISAO DO BIMILENIO - NADA A ALTERAR NO ANO   PKFEE001
002700*  2001-03-27 VES  CHAMADA RT0412 - ARREDONDAMENTO HALF-UP        PKFEE001
002800*  2004-06-11 RQS  CHAMADA RT0612 - TARIFA AUTO REAJUSTADA        PKFEE001
002900*  2008-09-30 VES  CHAMADA RT0779 - TARIFA MOTO REAJUSTADA        PKFEE001
003000*  2010-01-15 RQS  REVISAO COBOL 2002 - SEM IMPACTO FUNCIONAL     PKFEE001
003001*  2011-09-08 VES  RETIRADAS A EDICAO DO REGISTRO DE CALCULO E A  PKFEE001
003002*                  VISAO DA LINHA DE TARIFA EM POSICOES, E OS     PKFEE001
003003*                  CAMPOS DE TIPO/HORAS DO REGISTRO DE CALCULO -  PKFEE001
003004*                  NUNCA FORAM USADOS POR NENHUMA ROTINA          PKFEE001
003005*  2011-09-09 VES  CHAMADA RT0843 - LK-HORAS PASSOU A COMP PARA   PKFEE001
003006*                  CASAR COM W-HORASFAT (COMP) DO PARKBAT NA      PKFEE001
003007*                  CHAMADA "C"; ESTAVA LENDO LIXO BINARIO COMO    PKFEE001
003008*                  SE FOSSE ZONADO E CALCULANDO TARIFA ERRADA     PKFEE001
003009*  2011-09-09 VES  INCLUIDA A VALIDACAO DE CONFERENCIA DA TABELA  PKFEE001
003010*                  DE TARIFAS (AUTO DEVE SER MAIS CARA QUE MOTO)  PKFEE001
003011*                  E A CONFERENCIA DE COLUNA DA LINHA DE TARIFA   PKFEE001
003012*                  ANTES DE DEVOLVER AO CHAMADOR (LK-OPER = T)    PKFEE001
003013*  2011-09-09 VES  RESTABELECIDA A CONDICAO LK-OPER-TABELA PARA   PKFEE001
003014*                  O PEDIDO DE LISTAGEM DE TARIFAS (LK-OPER = T)  PKFEE001
003015*  2011-09-12 VES  CHAMADA RT0844 - CORRIGIDO O FILLER DO SUFIXO  PKFEE001
003016*                  " /HORA" EM LINHA-TARIFA, QUE ESTAVA X(05) E   PKFEE001
003017*                  O LITERAL TEM 6 POSICOES; PASSOU A LISTAGEM    PKFEE001
003018*                  DE TARIFAS A SER CHAMADA PELO PARKBAT NO       PKFEE001
003019*                  RELATORIO DE DISPONIBILIDADE (MOV-CODIGO = D)  PKFEE001
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*----------------------------------------------------------------
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*----------------------------------------------------------------
004000 77 W-IND              PIC 9(02) COMP VALUE ZEROS.
004100
004200* TABELA DE TARIFAS POR HORA, VIGENTE NA DATA DO LOTE
004300 01 TAB-TARIFAS.
004400     03 FILLER PIC X(04) VALUE "AUTO".
004500     03 FILLER PIC S9(07)V99 VALUE 3000.00.
004600     03 FILLER PIC X(04) VALUE "MOTO".
004700     03 FILLER PIC S9(07)V99 VALUE 2000.00.
004800 01 TAB-TARIFASX REDEFINES TAB-TARIFAS.
004900     03 TAR-ITEM OCCURS 2 TIMES.
005000         05 TAR-TIPO        PIC X(04).
005100         05 TAR-VALORHORA   PIC S9(07)V99.
005110* VISAO DIRETA (SEM OCCURS) DA TABELA, USADA SO PELA CONFERENCIA
005120* DE CONSISTENCIA EM VALIDA-TARIFAS, ABAIXO - RT0843
005130 01 TAB-TARIFAS-DIR REDEFINES TAB-TARIFAS.
005140     03 TDR-AUTO-TIPO       PIC X(04).
005150     03 TDR-AUTO-VALOR      PIC S9(07)V99.
005160     03 TDR-MOTO-TIPO       PIC X(04).
005170     03 TDR-MOTO-VALOR      PIC S9(07)V99.
005200
005300* AREA DE TRABALHO PARA O CALCULO DA TARIFA
005400 77 CAL-VALOR              PIC S9(07)V99 VALUE ZEROS.
005900
006000* LINHA IMPRESSA PELA LISTAGEM DE TARIFAS (LK-OPER = T)
006100 01 LINHA-TARIFA.
006200     03 FILLER              PIC X(10) VALUE "TARIFA DE ".
006300     03 LT-TIPO             PIC X(04).
006400     03 FILLER              PIC X(04) VALUE " R$ ".
006500     03 LT-VALORHORA        PIC $ZZZ,ZZ9.99.
006600     03 FILLER              PIC X(06) VALUE " /HORA".
006700     03 FILLER              PIC X(39).
006710* VISAO EM POSICOES DE LINHA-TARIFA, USADA SO PARA CONFERIR QUE
006720* NADA FOI ESCRITO ALEM DA COLUNA 60 (LARGURA DE LK-LINHA) ANTES
006730* DE DEVOLVER A LINHA AO CHAMADOR - RT0843
006740 01 LINHA-TARIFA-POS REDEFINES LINHA-TARIFA.
006750     03 FILLER              PIC X(59).
006760     03 LTP-BYTE60          PIC X(01).
006800*----------------------------------------------------------------
006900 LINKAGE SECTION.
007000*----------------------------------------------------------------
007100 01 LK-OPER            PIC X(01).
007110     88 LK-OPER-TABELA      VALUE "T" "t".
007200 01 LK-TIPO            PIC X(04).
007210* LK-HORAS PRECISA SER COMP PORQUE O CHAMADOR (PARKBAT) PASSA
007220* W-HORASFAT, QUE E COMP; CALL USING E POR REFERENCIA, ENTAO OS
007230* DOIS LADOS TEM QUE TER A MESMA USAGE - RT0843
007300 01 LK-HORAS           PIC 9(04) COMP.
007400 01 LK-VALOR           PIC S9(07)V99.
007500 01 LK-LINHA           PIC X(60).
007600*----------------------------------------------------------------
007700 PROCEDURE DIVISION USING LK-OPER LK-TIPO LK-HORAS LK-VALOR
007800                           LK-LINHA.
007900*----------------------------------------------------------------
008000 INICIO.
008010     PERFORM VALIDA-TARIFAS THRU VALIDA-TARIFAS-FIM
008100     IF LK-OPER-TABELA
008200         GO TO MONTA-TARIFA.
008300     MOVE ZEROS TO LK-VALOR
008400     MOVE ZEROS TO CAL-VALOR
008500     PERFORM ACHA-TARIFA THRU ACHA-TARIFA-FIM
008600         VARYING W-IND FROM 1 BY 1
008700         UNTIL W-IND > 2
008800     GO TO ROT-FIM.
008900 MONTA-TARIFA.
009000     MOVE SPACES TO LK-LINHA
009100     PERFORM ACHA-LINHA THRU ACHA-LINHA-FIM
009200         VARYING W-IND FROM 1 BY 1
009300         UNTIL W-IND > 2 OR LT-TIPO = LK-TIPO.
009400 ROT-FIM.
009500     MOVE CAL-VALOR TO LK-VALOR
009600     EXIT PROGRAM.
009700*----------------------------------------------------------------
009710* CONFERE A TABELA DE TARIFAS VIGENTE: A TARIFA DE AUTO TEM QUE
009720* SER MAIOR QUE A DE MOTO; SO AVISA, NAO INTERROMPE O LOTE - SE
009730* ALGUM DIA REAJUSTAREM A TABELA ERRADO, FICA REGISTRADO NO LOG
009740* DE SAIDA DO JOB - RT0843
009750*----------------------------------------------------------------
009760 VALIDA-TARIFAS.
009770     IF TDR-AUTO-VALOR NOT > TDR-MOTO-VALOR
009780         DISPLAY "* PARKFEE - TARIFA DE AUTO NAO E MAIOR QUE A "
009790             "DE MOTO - CONFERIR TAB-TARIFAS *".
009800 VALIDA-TARIFAS-FIM.
009810     EXIT.
009820*----------------------------------------------------------------
009830* PERCORRE A TABELA DE TARIFAS E CALCULA O VALOR DA COBRANCA
009900*----------------------------------------------------------------
010000 ACHA-TARIFA.
010100     IF TAR-TIPO (W-IND) = LK-TIPO
010200         COMPUTE CAL-VALOR ROUNDED =
010300             TAR-VALORHORA (W-IND) * LK-HORAS.
010400 ACHA-TARIFA-FIM.
010500     EXIT.
010600*----------------------------------------------------------------
010700* MONTA A LINHA DE TARIFA PARA O RELATORIO (LK-OPER = T)
010800*----------------------------------------------------------------
010900 ACHA-LINHA.
011000     MOVE TAR-TIPO (W-IND) TO LT-TIPO
011100     MOVE TAR-VALORHORA (W-IND) TO LT-VALORHORA
011110     IF LTP-BYTE60 NOT = SPACE
011120         MOVE "*** LINHA DE TARIFA EXCEDEU 60 COLUNAS ***" TO
011130             LK-LINHA
011140     ELSE
011150         MOVE LINHA-TARIFA TO LK-LINHA.
011300 ACHA-LINHA-FIM.
011400     EXIT.
011500*----------------------------------------------------------------
011600* FIM DE APLICACAO
011700* AUTHOR: VINICIUS ESCAME
011800*----------------------------------------------------------------
