000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PARKCFG.
000300 AUTHOR. VINICIUS ESCAME DOS SANTOS.
000400 INSTALLATION. SGB - SISTEMA DE GERENCIAMENTO DE PARQUEADOURO.
000500 DATE-WRITTEN. 1994-04-11.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DO DEPARTAMENTO DE OPERACOES.
000800*----------------------------------------------------------------
000900* MANUTENCAO DO ARQUIVO DE CONFIGURACAO DO PARQUEADOURO E
001000* GRAVACAO DO RELATORIO DE VEICULOS PARQUEADOS
001100*----------------------------------------------------------------
001200* CHAMADO PELO PARKBAT NA ABERTURA DO LOTE (LK-OPER = "L" PARA
001300* CARREGAR A CONFIGURACAO PELO NOME DO PARQUEADOURO), NO FIM
001400* DO LOTE SE FOR PEDIDO GRAVAR A CONFIGURACAO (LK-OPER = "G")
001500* E SEMPRE QUE UMA TRANSACAO "L" PEDIR A LISTAGEM DE VEICULOS
001600* PARQUEADOS GRAVADA EM ARQUIVO (LK-OPER = "R").
001700*----------------------------------------------------------------
001800* HISTORICO DE ALTERACOES                                         PKCFG001
001900*----------------------------------------------------------------
002000*  1994-04-11 VES  PRIMEIRA VERSAO - SO CARREGAVA A CONFIGURACAO  PKCFG001
002100*  1994-06-02 VES  INCLUIDA A GRAVACAO DA CONFIGURACAO (LK-OPER G)PKCFG001
002200*  1995-01-30 VES  CORRIGIDA A ABERTURA DO CADCFG QUANDO INEXIST. PKCFG001
002300*  1995-09-14 VES  INCLUIDA A GRAVACAO DO RELATORIO (LK-OPER R)   PKCFG001
002400*  1996-07-15 VES  CABECALHO E RODAPE PADRONIZADOS NO RELATORIO   PKCFG001
002500*  1997-02-14 RQS  TRATAMENTO DE LOTE SEM VEICULO PARQUEADO       PKCFG001
002600*  1997-11-20 RQS  PADRONIZADA A INTERFACE COM O CHAMADOR         PKCFG001
002700*  1998-05-08 VES  CAPACIDADE/VAGAS PASSARAM A 9(04) COMP-LIVRE   PKCFG001
002800*  1999-10-18 RQS  REVISAO DO BIMILENIO - NADA A ALTERAR NO ANO   PKCFG001
002900*  2001-03-27 VES  CHAMADA RT0412 - LIMITE DE 200 TICKETS NO REL. PKCFG001
003000*  2003-08-19 RQS  CHAMADA RT0588 - PERCENTUAL DE OCUPACAO NO REL PKCFG001
003100*  2006-05-02 VES  LIMPEZA DE PARAGRAFOS MORTOS DO LAYOUT ANTIGO  PKCFG001
003200*  2010-01-15 RQS  REVISAO COBOL 2002 - SEM IMPACTO FUNCIONAL     PKCFG001
003300*  2010-04-09 VES  CHAMADA RT0801 - RELATORIO PASSOU A FILTRAR    PKCFG001
003400*                  POR TICKET ATIVO EM VEZ DE SUPOR OS PRIMEIROS
003500*                  N REGISTROS DA TABELA
003501*  2011-09-06 VES  CHAMADA RT0842 - DATA/HORA DO LOTE NA LINHA DE PKCFG001
003502*                  IDENTIFICACAO DO RELATORIO (PEDIDO AUDITORIA)
003503*  2011-09-08 VES  RETIRADAS AS VISOES "PARA CONFERENCIA EM TESTE"PKCFG001
003504*                  DO NOME, DA LINHA DE ESTADO E DA LINHA DE      PKCFG001
003505*                  TICKET - NUNCA FORAM USADAS POR NENHUMA ROTINA PKCFG001
003506*  2011-09-09 VES  CHAMADA RT0843 - LK-CAPAC/LK-VGAUTO/LK-VGMOTO/ PKCFG001
003507*                  LK-OCUPADAS/LK-DISPONIV/LK-QTDETIX PASSARAM A  PKCFG001
003508*                  COMP PARA CASAR COM O LADO PARKBAT (TAMBEM     PKCFG001
003509*                  COMP); ESTAVAM RECEBENDO LIXO BINARIO EM TODA  PKCFG001
003510*                  CHAMADA "L"/"R"/"G"                            PKCFG001
003511*  2011-09-09 VES  INCLUIDA A CONFERENCIA DE REGISTRO EM BRANCO   PKCFG001
003512*                  NA LEITURA DO CADCFG E A CONFERENCIA DE COLUNA PKCFG001
003513*                  DA LINHA ANTES DE GRAVAR NO CADREL             PKCFG001
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*----------------------------------------------------------------
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CADCFG
004500         ASSIGN TO DISK
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS ST-ERRO.
004800     SELECT CADREL
004900         ASSIGN TO DISK
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS  IS ST-ERRO2.
005200*----------------------------------------------------------------
005300 DATA DIVISION.
005400 FILE SECTION.
005500*----------------------------------------------------------------
005600 FD CADCFG LABEL RECORD IS STANDARD
005700     VALUE OF FILE-ID IS "CADCFG.DAT".
005800 01 REGCFGARQ.
005900     COPY PKCFGR.CPY.
005910* VISAO EM POSICOES DO REGISTRO DE CONFIGURACAO, USADA SO PARA
005920* DETECTAR E PULAR LINHA EM BRANCO NO CADCFG (ARQUIVO TOCADO NO
005930* EDITOR PELO OPERADOR) - RT0843
005940 01 REGCFG-POS REDEFINES REGCFG.
005950     03 RCP-NOME             PIC X(20).
005960     03 FILLER               PIC X(12).
006000
006100 FD CADREL LABEL RECORD IS STANDARD
006200     VALUE OF FILE-ID IS "CADREL.DAT".
006300 01 LINREL               PIC X(80).
006310* VISAO EM POSICOES DE LINREL, USADA SO PARA CONFERIR QUE A
006320* LINHA MONTADA NAO PASSOU DA COLUNA 80 ANTES DE GRAVAR - RT0843
006330 01 LINREL-POS REDEFINES LINREL.
006340     03 FILLER               PIC X(79).
006350     03 LRP-ULTBYTE          PIC X(01).
006400*----------------------------------------------------------------
006500 WORKING-STORAGE SECTION.
006600*----------------------------------------------------------------
006700 77 ST-ERRO             PIC X(02) VALUE "00".
006800 77 ST-ERRO2            PIC X(02) VALUE "00".
006900 77 W-IND               PIC 9(04) COMP VALUE ZEROS.
007000 77 W-ACHOU             PIC X(01) VALUE "N".
007100 01 MENS                PIC X(50) VALUE SPACES.
007200
007800
007900* LINHA DE CABECALHO DO RELATORIO
008000 01 LINHA-TITULO.
008100     03 FILLER           PIC X(05) VALUE SPACES.
008200     03 FILLER           PIC X(33)
008300         VALUE "REPORTE DE VEHICULOS PARQUEADOS".
008400     03 FILLER           PIC X(42) VALUE SPACES.
008500
008501* AREA DE TRABALHO PARA DECOMPOR A DATA/HORA DO ULTIMO MOVIMENTO
008502* DO LOTE (RECEBIDA EM LK-DATAHORA) NOS CAMPOS DE IMPRESSAO DA
008503* LINHA DE IDENTIFICACAO DO LOTE, ABAIXO - RT0842
008504 01 REGDATAHORAREL.
008505     03 RDH-ANO          PIC 9(04).
008506     03 RDH-MES          PIC 9(02).
008507     03 RDH-DIA          PIC 9(02).
008508     03 RDH-HORA         PIC 9(02).
008509     03 RDH-MIN          PIC 9(02).
008510     03 RDH-SEG          PIC 9(02).
008511 01 REGDATAHORAREL-NUM REDEFINES REGDATAHORAREL.
008512     03 RDHN-VALOR       PIC 9(14).
008513
008514* LINHA DE IDENTIFICACAO DO LOTE (NOME E DATA/HORA DO RELATORIO) -
008515* DATA/HORA ACRESCENTADA A PEDIDO DA AUDITORIA - RT0842
008516 01 LINHA-NOMELOTE.
008517     03 FILLER           PIC X(06) VALUE "LOTE: ".
008518     03 LNL-NOME         PIC X(20).
008519     03 FILLER           PIC X(11) VALUE " DATA/HORA:".
008520     03 LNL-DIA          PIC 99.
008521     03 FILLER           PIC X(01) VALUE "/".
008522     03 LNL-MES          PIC 99.
008523     03 FILLER           PIC X(01) VALUE "/".
008524     03 LNL-ANO          PIC 9(04).
008525     03 FILLER           PIC X(01) VALUE SPACES.
008526     03 LNL-HORA         PIC 99.
008527     03 FILLER           PIC X(01) VALUE ":".
008528     03 LNL-MIN          PIC 99.
008529     03 FILLER           PIC X(27) VALUE SPACES.
008600
008700* LINHA DE ESTADO DO LOTE (CAPACIDADE/OCUPADAS/LIVRES)
008800 01 LINHA-ESTADO.
009000     03 FILLER           PIC X(11) VALUE "CAPACIDADE:".
009100     03 LE-CAPAC         PIC ZZZ9.
009200     03 FILLER           PIC X(10) VALUE " OCUPADAS:".
009300     03 LE-OCUP          PIC ZZZ9.
009400     03 FILLER           PIC X(08) VALUE " LIVRES:".
009500     03 LE-LIVRE         PIC ZZZ9.
009600     03 FILLER           PIC X(39) VALUE SPACES.
009700
009800* LINHA DE DETALHE POR TICKET ATIVO
009900 01 LINHA-TICKET.
010000     03 FILLER           PIC X(09) VALUE "TICKET - ".
010100     03 LT-NUMERO        PIC ZZZZZ9.
010200     03 FILLER           PIC X(08) VALUE "  PLACA-".
010300     03 LT-PLACA         PIC X(10).
010400     03 FILLER           PIC X(07) VALUE "  TIPO-".
010500     03 LT-TIPO          PIC X(04).
010600     03 FILLER           PIC X(07) VALUE "  VAGA-".
010700     03 LT-VAGA          PIC ZZZ9.
010800     03 FILLER           PIC X(10) VALUE "  ENTRADA-".
010900     03 LT-ENTRADA       PIC 9(14).
011000     03 FILLER           PIC X(07) VALUE SPACES.
011100*----------------------------------------------------------------
011200 LINKAGE SECTION.
011300*----------------------------------------------------------------
011400 01 LK-OPER              PIC X(01).
011500 01 LK-NOME               PIC X(20).
011510* LK-CAPAC/LK-VGAUTO/LK-VGMOTO/LK-OCUPADAS/LK-DISPONIV/LK-QTDETIX
011520* SAO COMP PORQUE O LADO PARKBAT (W-CAPACTOTAL, W-QTDEVAGAS,
011530* W-VGAUTO, W-VGMOTO, W-OCUPADAS, W-DISPONIV, W-QTDETICKETS) E
011540* COMP; CALL USING E POR REFERENCIA - OS DOIS LADOS TEM QUE TER
011550* A MESMA USAGE OU O CONTEUDO LIDO DO OUTRO LADO VIRA LIXO       PKCFG001
011560* (RT0843)
011600 01 LK-CAPAC              PIC 9(04) COMP.
011700 01 LK-VGAUTO             PIC 9(04) COMP.
011800 01 LK-VGMOTO             PIC 9(04) COMP.
011900 01 LK-ACHOU              PIC X(01).
012000 01 LK-OCUPADAS           PIC 9(04) COMP.
012100 01 LK-DISPONIV           PIC 9(04) COMP.
012200* LK-QTDETIX E O TOTAL DE TICKETS NA TABELA (ATIVOS E
012300* FINALIZADOS); A ROTINA DE GRAVACAO DO RELATORIO FILTRA POR
012400* LK-TKT-ATIVO POIS UM TICKET FINALIZADO PODE OCUPAR
012500* UMA POSICAO NO MEIO DA TABELA, ANTES DO ULTIMO ATIVO
012600 01 LK-QTDETIX            PIC 9(04) COMP.
012700 01 LK-TAB-TICKETS.
012800     03 LK-TICKET OCCURS 200 TIMES.
012900         05 LK-TKT-NUMERO     PIC 9(06).
013000         05 LK-TKT-PLACA      PIC X(10).
013100         05 LK-TKT-TIPO       PIC X(04).
013200         05 LK-TKT-VAGA       PIC 9(04).
013300         05 LK-TKT-DTENTRADA  PIC 9(14).
013400         05 LK-TKT-DTSAIDA    PIC 9(14).
013500         05 LK-TKT-HORAS      PIC 9(04).
013600         05 LK-TKT-VALOR      PIC S9(07)V99.
013700         05 LK-TKT-STATUS     PIC X(01).
013750             88 LK-TKT-ATIVO       VALUE "A".
013800         05 FILLER            PIC X(09).
013801* LK-DATAHORA TRAZ A DATA/HORA DO ULTIMO MOVIMENTO LIDO NO LOTE
013802* PELO PARKBAT, PARA A LINHA DE IDENTIFICACAO DO RELATORIO (LK-
013803* OPER = "R"); NAO E USADA PELAS OPERACOES "L" E "G" - RT0842
013804 01 LK-DATAHORA             PIC 9(14).
013900*----------------------------------------------------------------
014000 PROCEDURE DIVISION USING LK-OPER LK-NOME LK-CAPAC LK-VGAUTO
014100         LK-VGMOTO LK-ACHOU LK-OCUPADAS LK-DISPONIV LK-QTDETIX
014200         LK-TAB-TICKETS LK-DATAHORA.
014300*----------------------------------------------------------------
014400 INICIO.
014500     EVALUATE TRUE
014600         WHEN LK-OPER = "L"
014700             PERFORM ROT-LECFG THRU ROT-LECFG-FIM
014800         WHEN LK-OPER = "G"
014900             PERFORM ROT-GRAVACFG THRU ROT-GRAVACFG-FIM
015000         WHEN LK-OPER = "R"
015100             PERFORM ROT-GRAVAREL THRU ROT-GRAVAREL-FIM
015200         WHEN OTHER
015300             MOVE "* OPERACAO DE PARKCFG DESCONHECIDA *" TO MENS
015400     END-EVALUATE
015500     EXIT PROGRAM.
015600*----------------------------------------------------------------
015700* CARREGA A CONFIGURACAO DO PARQUEADOURO CUJO NOME BATE COM
015800* LK-NOME; DEVOLVE LK-ACHOU = "N" SE O ARQUIVO NAO EXISTIR OU
015900* NENHUM REGISTRO CASAR COM O NOME PEDIDO.
016000*----------------------------------------------------------------
016100 ROT-LECFG.
016200     MOVE "N" TO LK-ACHOU W-ACHOU
016300     OPEN INPUT CADCFG
016400     IF ST-ERRO NOT = "00"
016500         GO TO ROT-LECFG-FIM.
016600 ROT-LECFG-LOOP.
016700     READ CADCFG
016800         AT END
016900             GO TO ROT-LECFG-CLOSE.
016910     IF RCP-NOME = SPACES
016920         GO TO ROT-LECFG-LOOP.
017000     IF CFG-NOME = LK-NOME
017100         MOVE CFG-CAPACIDADE TO LK-CAPAC
017200         MOVE CFG-VGAUTO     TO LK-VGAUTO
017300         MOVE CFG-VGMOTO     TO LK-VGMOTO
017400         MOVE "S" TO LK-ACHOU W-ACHOU
017500         GO TO ROT-LECFG-CLOSE.
017600     GO TO ROT-LECFG-LOOP.
017700 ROT-LECFG-CLOSE.
017800     CLOSE CADCFG.
017900 ROT-LECFG-FIM.
018000     EXIT.
018100*----------------------------------------------------------------
018200* ACRESCENTA UM REGISTRO DE CONFIGURACAO AO FINAL DO CADCFG
018300*----------------------------------------------------------------
018400 ROT-GRAVACFG.
018500     OPEN EXTEND CADCFG
018600     IF ST-ERRO = "30" OR ST-ERRO = "05"
018700         OPEN OUTPUT CADCFG
018800         CLOSE CADCFG
018900         OPEN EXTEND CADCFG.
019000     MOVE LK-NOME       TO CFG-NOME
019100     MOVE LK-CAPAC      TO CFG-CAPACIDADE
019200     MOVE LK-VGAUTO     TO CFG-VGAUTO
019300     MOVE LK-VGMOTO     TO CFG-VGMOTO
019400     WRITE REGCFGARQ
019500     CLOSE CADCFG.
019600 ROT-GRAVACFG-FIM.
019700     EXIT.
019800*----------------------------------------------------------------
019900* GRAVA O RELATORIO DE VEICULOS PARQUEADOS NO ARQUIVO CADREL
020000* (TITULO, ESTADO DO LOTE, UM BLOCO POR TICKET ATIVO, RODAPE)
020100*----------------------------------------------------------------
020200 ROT-GRAVAREL.
020300     OPEN OUTPUT CADREL
020400     IF ST-ERRO2 NOT = "00"
020500         GO TO ROT-GRAVAREL-FIM.
020600     MOVE LINHA-TITULO TO LINREL
020700     WRITE LINREL.
020701     MOVE LK-DATAHORA TO RDHN-VALOR
020702     MOVE LK-NOME     TO LNL-NOME
020703     MOVE RDH-DIA     TO LNL-DIA
020704     MOVE RDH-MES     TO LNL-MES
020705     MOVE RDH-ANO     TO LNL-ANO
020706     MOVE RDH-HORA    TO LNL-HORA
020707     MOVE RDH-MIN     TO LNL-MIN
020708     MOVE LINHA-NOMELOTE TO LINREL
020709     IF LRP-ULTBYTE NOT = SPACE
020710         MOVE "     *** LINHA DE IDENTIFICACAO EXCEDEU 80 COLS "
020711             "***" TO LINREL.
020712     WRITE LINREL.
020800     MOVE LK-CAPAC    TO LE-CAPAC
021000     MOVE LK-OCUPADAS TO LE-OCUP
021100     MOVE LK-DISPONIV TO LE-LIVRE
021200     MOVE LINHA-ESTADO TO LINREL
021300     WRITE LINREL.
021400     IF LK-OCUPADAS = ZEROS
021500         MOVE "     NENHUM VEICULO PARQUEADO NO MOMENTO" TO LINREL
021600         WRITE LINREL
021700         GO TO ROT-GRAVAREL-RODAPE.
021800     PERFORM ROT-GRAVAREL-TICKET THRU ROT-GRAVAREL-TICKET-FIM
021900         VARYING W-IND FROM 1 BY 1
022000         UNTIL W-IND > LK-QTDETIX.
022100 ROT-GRAVAREL-RODAPE.
022200     MOVE "     FIN DEL REPORTE" TO LINREL
022300     WRITE LINREL
022400     CLOSE CADREL.
022500 ROT-GRAVAREL-FIM.
022600     EXIT.
022700 ROT-GRAVAREL-TICKET.
022800     IF NOT LK-TKT-ATIVO (W-IND)
022900         GO TO ROT-GRAVAREL-TICKET-FIM.
023000     MOVE LK-TKT-NUMERO (W-IND)    TO LT-NUMERO
023100     MOVE LK-TKT-PLACA (W-IND)     TO LT-PLACA
023200     MOVE LK-TKT-TIPO (W-IND)      TO LT-TIPO
023300     MOVE LK-TKT-VAGA (W-IND)      TO LT-VAGA
023400     MOVE LK-TKT-DTENTRADA (W-IND) TO LT-ENTRADA
023500     MOVE LINHA-TICKET TO LINREL
023600     WRITE LINREL.
023700 ROT-GRAVAREL-TICKET-FIM.
023800     EXIT.
023900*----------------------------------------------------------------
024000* FIM DE APLICACAO
024100* AUTHOR: VINICIUS ESCAME
024200*----------------------------------------------------------------
