000100*----------------------------------------------------------------
000200* PKCFGR.CPY
000300* LAYOUT DO REGISTRO DE CONFIGURACAO DO PARQUEADOURO
000400* USADO POR PARKCFG (GRAVACAO/LEITURA DO ARQUIVO CADCFG)
000500* E POR PARKBAT (MONTAGEM DA TABELA DE VAGAS NA ABERTURA).
000600*----------------------------------------------------------------
000700* HIST:                                                           PKCFGRC1
000800*  1994-02-09 VES  LAYOUT ORIGINAL - NOME/CAPACIDADE              PKCFGRC1
000900*  1995-05-22 VES  ACRESCIDOS CFG-VGAUTO E CFG-VGMOTO             PKCFGRC1
001000*  1999-10-18 RQS  REVISAO DO BIMILENIO - SEM IMPACTO NO LAYOUT   PKCFGRC1
001100*----------------------------------------------------------------
001200 01 REGCFG.
001300     03 CFG-NOME           PIC X(20).
001400     03 CFG-CAPACIDADE     PIC 9(04).
001500     03 CFG-VGAUTO         PIC 9(04).
001600     03 CFG-VGMOTO         PIC 9(04).
001700     03 FILLER             PIC X(12).
