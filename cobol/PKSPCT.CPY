000100*----------------------------------------------------------------
000200* PKSPCT.CPY
000300* LAYOUT DO ELEMENTO DA TABELA DE VAGAS (EM MEMORIA)
000400* MONTADA POR PARKBAT NA ABERTURA DO LOTE A PARTIR DA
000500* CAPACIDADE LIDA NO REGCFG (VIDE PKCFGR.CPY).
000600*----------------------------------------------------------------
000700* HIST:                                                           PKSPCTC1
000800*  1994-03-01 VES  LAYOUT ORIGINAL - NUMERO/TIPO/OCUPADA/PLACA    PKSPCTC1
000900*  1997-08-14 VES  ACRESCIDA AREA FILLER PARA EXPANSAO FUTURA     PKSPCTC1
000910*  2011-09-09 VES  CHAMADA RT0843 - RESTABELECIDAS AS CONDICOES   PKSPCTC1
000920*                  ESP-LIVRE/ESP-OCUPADA-SIM EM ESP-OCUPADA       PKSPCTC1
001000*----------------------------------------------------------------
001100 01 REGESPACO.
001200     03 ESP-NUMERO         PIC 9(04).
001300     03 ESP-TIPO           PIC X(04).
001400     03 ESP-OCUPADA        PIC X(01).
001500         88 ESP-LIVRE           VALUE "N".
001600         88 ESP-OCUPADA-SIM     VALUE "Y".
001700     03 ESP-PLACA          PIC X(10).
001800     03 FILLER             PIC X(05).
