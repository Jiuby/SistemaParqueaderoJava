000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PARKBAT.
000300 AUTHOR. VINICIUS ESCAME DOS SANTOS.
000400 INSTALLATION. SGB - SISTEMA DE GERENCIAMENTO DE PARQUEADOURO.
000500 DATE-WRITTEN. 1994-02-09.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DO DEPARTAMENTO DE OPERACOES.
000800*----------------------------------------------------------------
000900* LOTE DE MOVIMENTO DO PARQUEADOURO
001000*----------------------------------------------------------------
001100* LE O ARQUIVO DE CONFIGURACAO DO PARQUEADOURO (VIA PARKCFG),
001200* MONTA A TABELA DE VAGAS E PROCESSA SEQUENCIALMENTE O ARQUIVO
001300* DE TRANSACOES CADMOV, DESPACHANDO CADA REGISTRO CONFORME O
001400* CODIGO DE MOVIMENTO (MOV-CODIGO):
001500*   E = ENTRADA DE VEICULO        S = SAIDA DE VEICULO
001600*   D = RELATORIO DE DISPONIBIL.  L = LISTAGEM DE VEICULOS
001700*   R = RELATORIO DE OCUPACAO
001800* TODAS AS CONFIRMACOES, RECIBOS E MENSAGENS DE ERRO SAO
001900* GRAVADAS NO ARQUIVO DE LOG CADLOG. AO FINAL DO LOTE E
002000* IMPRESSO O TOTAL DE TICKETS EMITIDOS, VEICULOS QUE SAIRAM
002100* E O VALOR TOTAL ARRECADADO.
002200*----------------------------------------------------------------
002300* HISTORICO DE ALTERACOES                                         PKBAT001
002400*----------------------------------------------------------------
002500*  1994-02-09 VES  PRIMEIRA VERSAO - SO ENTRADA E SAIDA           PKBAT001
002600*  1994-03-02 VES  INCLUIDA A VALIDACAO DE PLACA VIA PARKVAL      PKBAT001
002700*  1994-04-11 VES  INCLUIDA A CARGA/GRAVACAO DA CONFIGURACAO      PKBAT001
002800*  1994-06-02 VES  PASSOU A REJEITAR SEGUNDA ENTRADA DA MESMA     PKBAT001
002900*                  PLACA ENQUANTO O TICKET ESTIVER ATIVO
003000*  1995-02-09 VES  INCLUIDO O RELATORIO DE DISPONIBILIDADE (D)    PKBAT001
003100*  1995-09-14 VES  INCLUIDA A LISTAGEM DE VEICULOS PARQUEADOS (L) PKBAT001
003200*  1996-07-15 VES  INCLUIDO O RELATORIO DE OCUPACAO (R)           PKBAT001
003300*  1996-09-05 VES  CALCULO DE HORAS PASSOU A CONSIDERAR ANOS      PKBAT001
003400*                  BISSEXTOS NA TROCA DE MES/ANO DO TICKET
003500*  1997-02-14 RQS  INCLUIDOS OS TOTAIS DE FIM DE LOTE             PKBAT001
003600*  1997-11-20 RQS  PADRONIZADAS AS CHAMADAS A PARKVAL/PARKFEE     PKBAT001
003700*  1998-05-08 VES  CONTADORES E SUBSCRITOS PASSARAM A COMP        PKBAT001
003800*  1999-10-18 RQS  REVISAO DO BIMILENIO - NADA A ALTERAR NO ANO   PKBAT001
003900*  2001-03-27 VES  CHAMADA RT0412 - LIMITE DE 200 VAGAS/TICKETS   PKBAT001
004000*  2003-08-19 RQS  CHAMADA RT0588 - PERCENTUAL DE OCUPACAO 2 DEC. PKBAT001
004100*  2006-05-02 VES  LIMPEZA DE PARAGRAFOS MORTOS DO LAYOUT ANTIGO  PKBAT001
004200*  2008-09-30 VES  CHAMADA RT0779 - GRAVACAO DO RELATORIO FINAL   PKBAT001
004300*                  DE VEICULOS PARQUEADOS VIA PARKCFG (LK-OPER R)
004400*  2010-01-15 RQS  REVISAO COBOL 2002 - SEM IMPACTO FUNCIONAL     PKBAT001
004401*  2011-09-06 VES  CHAMADA RT0841 - RETIRADO O ROUNDED DO CALCULO PKBAT001
004402*                  DE HORAS FATURADAS; ESTAVA COBRANDO A MAIS     PKBAT001
004403*                  QUANDO OS MINUTOS ESTACIONADOS CAIAM EXATO NA  PKBAT001
004404*                  METADE DA HORA (AUDITORIA)
004405*  2011-09-06 VES  CHAMADA RT0842 - REPASSADA A DATA/HORA DO      PKBAT001
004406*                  ULTIMO MOVIMENTO LIDO AO PARKCFG, PARA A LINHA PKBAT001
004407*                  DE IDENTIFICACAO DO RELATORIO DE VEICULOS      PKBAT001
004408*  2011-09-08 VES  RETIRADA A VISAO DA TABELA DE VAGAS EM         PKBAT001
004409*                  POSICOES - NUNCA FOI USADA PELA MONTAGEM       PKBAT001
004410*  2011-09-09 VES  CHAMADA RT0843 - RESTABELECIDAS AS CONDICOES   PKBAT001
004420*                  DE STATUS (88) NOS LAYOUTS DE TAB-TIX E        PKBAT001
004430*                  TAB-VAGAS, USADAS NOS TESTES DE                PKBAT001
004440*                  ACHA-VAGA/ACHA-TICKET-ATIVO/LIBERA-VAGA/       PKBAT001
004450*                  CONTA-VAGA/CONTA-ATIVO/CONTA-STATUS E NO FIM   PKBAT001
004460*                  DE ARQUIVO DO CADMOV; INCLUIDA A CONFERENCIA   PKBAT001
004470*                  DE COLUNA DA LINHA DE TOTAIS ANTES DE GRAVAR   PKBAT001
004480*                  NO CADLOG                                     PKBAT001
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*----------------------------------------------------------------
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CADMOV
005400         ASSIGN TO DISK
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS  IS ST-ERRO.
005700     SELECT CADLOG
005800         ASSIGN TO DISK
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS ST-ERRO2.
006100*----------------------------------------------------------------
006200 DATA DIVISION.
006300 FILE SECTION.
006400*----------------------------------------------------------------
006500 FD CADMOV LABEL RECORD IS STANDARD
006600     VALUE OF FILE-ID IS "CADMOV.DAT".
006700     COPY PKTXNR.CPY.
006800
006900 FD CADLOG LABEL RECORD IS STANDARD
007000     VALUE OF FILE-ID IS "CADLOG.DAT".
007100 01 LINLOG                   PIC X(80).
007110* VISAO EM POSICOES DE LINLOG, USADA SO PARA CONFERIR QUE A LINHA
007120* DE TOTAIS DE FIM DE LOTE NAO PASSOU DA COLUNA 80 ANTES DE
007130* GRAVAR NO CADLOG - RT0843
007140 01 LINLOG-POS REDEFINES LINLOG.
007150     03 FILLER               PIC X(79).
007160     03 LLP-ULTBYTE          PIC X(01).
007200*----------------------------------------------------------------
007300 WORKING-STORAGE SECTION.
007400*----------------------------------------------------------------
007500 77 ST-ERRO               PIC X(02) VALUE "00".
007600 77 ST-ERRO2              PIC X(02) VALUE "00".
007700 77 W-IND                 PIC 9(04) COMP VALUE ZEROS.
007800 77 W-IND2                PIC 9(04) COMP VALUE ZEROS.
007900 77 W-QTDEVAGAS           PIC 9(04) COMP VALUE ZEROS.
008000 77 W-PROXTICKET          PIC 9(06) COMP VALUE ZEROS.
008100 77 W-QTDETICKETS         PIC 9(04) COMP VALUE ZEROS.
008200 77 W-TOTENTRADAS         PIC 9(06) COMP VALUE ZEROS.
008300 77 W-TOTSAIDAS           PIC 9(06) COMP VALUE ZEROS.
008400 77 W-VAGAACHADA          PIC 9(04) COMP VALUE ZEROS.
008500 77 W-TICKETACHADO        PIC 9(04) COMP VALUE ZEROS.
008600 77 W-OCUPADAS            PIC 9(04) COMP VALUE ZEROS.
008700 77 W-DISPONIV            PIC 9(04) COMP VALUE ZEROS.
008800 77 W-OCUPADAS-AUTO       PIC 9(04) COMP VALUE ZEROS.
008900 77 W-DISPON-AUTO         PIC 9(04) COMP VALUE ZEROS.
009000 77 W-OCUPADAS-MOTO       PIC 9(04) COMP VALUE ZEROS.
009100 77 W-DISPON-MOTO         PIC 9(04) COMP VALUE ZEROS.
009200 77 W-ATIVOS              PIC 9(04) COMP VALUE ZEROS.
009300 77 W-FINALIZADOS         PIC 9(04) COMP VALUE ZEROS.
009305
009310* AREA USADA PARA CALCULAR O PERCENTUAL DE OCUPACAO DO
009320* RELATORIO DE OCUPACAO (MOV-CODIGO = "R")
009330 01 REGPERCENT.
009340     03 PCT-OCUP-V           PIC 9(03)V99.
009350     03 PCT-OCUP-ED          PIC ZZ9,99.
009360     03 FILLER               PIC X(05).
009400 77 FIM-ARQUIVO           PIC X(01) VALUE "N".
009410     88 ACABOU-CADMOV          VALUE "S".
009500 77 W-TOTARRECADADO       PIC S9(07)V99 VALUE ZEROS.
009600 01 W-LINHAFEE             PIC X(60) VALUE SPACES.
009700
009800* CONFIGURACAO CARREGADA/GRAVADA VIA PARKCFG
009900 01 W-NOMELOTE             PIC X(20) VALUE "PARQUEADOURO CENTRAL".
010000 77 W-CAPACTOTAL           PIC 9(04) COMP VALUE ZEROS.
010100 77 W-VGAUTO               PIC 9(04) COMP VALUE ZEROS.
010200 77 W-VGMOTO               PIC 9(04) COMP VALUE ZEROS.
010300 77 W-ACHOUCFG             PIC X(01) VALUE "N".
010301* DATA/HORA NUMERICA DO ULTIMO MOVIMENTO LIDO NO LOTE, REPASSADA
010302* AO PARKCFG NA GRAVACAO DO RELATORIO DE VEICULOS - RT0842
010303 77 W-ULTDATAHORA          PIC 9(14) VALUE ZEROS.
010400
010500* TABELA DE VAGAS, MONTADA NA ABERTURA DO LOTE (MESMO LAYOUT
010600* DO ELEMENTO EM PKSPCT.CPY, REPETIDO AQUI POIS A TABELA VIVE
010700* SOMENTE EM MEMORIA DURANTE O LOTE)
010800 01 TAB-VAGAS.
010900     03 ESP-ITEM OCCURS 200 TIMES.
011000         05 ESP-NUMERO         PIC 9(04).
011100         05 ESP-TIPO           PIC X(04).
011200         05 ESP-OCUPADA        PIC X(01).
011300             88 ESP-LIVRE           VALUE "N".
011400             88 ESP-OCUPADA-SIM     VALUE "Y".
011500         05 ESP-PLACA          PIC X(10).
011600         05 FILLER             PIC X(05).
011700
011800* TABELA DE TICKETS, MANTIDA DURANTE TODO O LOTE (MESMO LAYOUT
011900* DO ELEMENTO EM PKTKTR.CPY, REPETIDO AQUI POIS A TABELA VIVE
012000* SOMENTE EM MEMORIA DURANTE O LOTE)
012100 01 TAB-TIX.
012200     03 TKT-ITEM OCCURS 200 TIMES.
012300         05 TKT-NUMERO         PIC 9(06).
012400         05 TKT-PLACA          PIC X(10).
012500         05 TKT-TIPO           PIC X(04).
012600         05 TKT-VAGA           PIC 9(04).
012700         05 TKT-DTENTRADA      PIC 9(14).
012800         05 TKT-DTSAIDA        PIC 9(14).
012900         05 TKT-HORAS          PIC 9(04).
013000         05 TKT-VALOR          PIC S9(07)V99.
013100         05 TKT-STATUS         PIC X(01).
013200             88 TKT-ATIVO           VALUE "A".
013300             88 TKT-FINALIZADO      VALUE "F".
013400         05 FILLER             PIC X(09).
013500
013600* AREA DE DESMEMBRAMENTO DE UMA DATA-HORA PARA CALCULO DE HORAS
013700 01 REGDATAHORA.
013800     03 DH-ANO                PIC 9(04).
013900     03 DH-MES                PIC 9(02).
014000     03 DH-DIA                PIC 9(02).
014100     03 DH-HORA                PIC 9(02).
014200     03 DH-MIN                PIC 9(02).
014300     03 DH-SEG                PIC 9(02).
014400 01 REGDATAHORA-NUM REDEFINES REGDATAHORA.
014500     03 DHN-VALOR             PIC 9(14).
014600
014700* TABELA DE DIAS ACUMULADOS ANTES DE CADA MES (ANO NAO-BISSEXTO)
014800 01 TAB-CUMDIAS.
014900     03 FILLER PIC 9(03) VALUE 000.
015000     03 FILLER PIC 9(03) VALUE 031.
015100     03 FILLER PIC 9(03) VALUE 059.
015200     03 FILLER PIC 9(03) VALUE 090.
015300     03 FILLER PIC 9(03) VALUE 120.
015400     03 FILLER PIC 9(03) VALUE 151.
015500     03 FILLER PIC 9(03) VALUE 181.
015600     03 FILLER PIC 9(03) VALUE 212.
015700     03 FILLER PIC 9(03) VALUE 243.
015800     03 FILLER PIC 9(03) VALUE 273.
015900     03 FILLER PIC 9(03) VALUE 304.
016000     03 FILLER PIC 9(03) VALUE 334.
016100 01 TAB-CUMDIASX REDEFINES TAB-CUMDIAS.
016200     03 CUMDIA PIC 9(03) OCCURS 12 TIMES.
016300
016400* AREA DE TRABALHO DO CALCULO DE HORAS FATURAVEIS (CALC-HORAS)
016500 77 W-BISSEXTO             PIC 9(01) COMP VALUE ZEROS.
016600 77 W-RESTO                PIC 9(04) COMP VALUE ZEROS.
016700 77 W-DIASERIAL-ENT        PIC 9(07) COMP VALUE ZEROS.
016800 77 W-DIASERIAL-SAI        PIC 9(07) COMP VALUE ZEROS.
016900 77 W-DIASERIAL-CALC       PIC 9(07) COMP VALUE ZEROS.
017000 77 W-MINENT               PIC 9(04) COMP VALUE ZEROS.
017100 77 W-MINSAI               PIC 9(04) COMP VALUE ZEROS.
017200 77 W-ANODIV4              PIC 9(04) COMP VALUE ZEROS.
017300 77 W-ANODIV100            PIC 9(04) COMP VALUE ZEROS.
017400 77 W-ANODIV400            PIC 9(04) COMP VALUE ZEROS.
017500 77 W-MINUTOS              PIC S9(09) COMP VALUE ZEROS.
017600 77 W-HORASFAT             PIC 9(04) COMP VALUE ZEROS.
017700
017800* AREA DE TRABALHO DA TRANSACAO CORRENTE
017900 01 W-PLACA                PIC X(10) VALUE SPACES.
018000 01 W-TIPO                 PIC X(04) VALUE SPACES.
018100 01 W-VALIDA                PIC X(01) VALUE SPACES.
018200 01 W-VALOR                PIC S9(07)V99 VALUE ZEROS.
018300
018400* LINHAS DE SAIDA GRAVADAS NO CADLOG
018500 01 LINHA-ERRO.
018600     03 FILLER              PIC X(08) VALUE "* ERRO -".
018700     03 LE-TEXTO            PIC X(40).
018800     03 FILLER              PIC X(32) VALUE SPACES.
018900
019000 01 LINHA-ENTRADA.
019100     03 FILLER              PIC X(13) VALUE "ENTRADA OK - ".
019200     03 LEN-PLACA           PIC X(10).
019300     03 FILLER              PIC X(07) VALUE "  TIPO-".
019400     03 LEN-TIPO            PIC X(04).
019500     03 FILLER              PIC X(07) VALUE "  VAGA-".
019600     03 LEN-VAGA            PIC ZZZ9.
019700     03 FILLER              PIC X(09) VALUE "  TICKET-".
019800     03 LEN-TICKET          PIC ZZZZZ9.
019900     03 FILLER              PIC X(10) VALUE SPACES.
020000
020100 01 LINHA-RECIBO-1.
020200     03 FILLER              PIC X(29)
020300         VALUE "==== RECIBO DE SAIDA ====   ".
020400     03 FILLER              PIC X(51) VALUE SPACES.
020500 01 LINHA-RECIBO-2.
020600     03 FILLER              PIC X(09) VALUE "TICKET - ".
020700     03 LR-TICKET           PIC ZZZZZ9.
020800     03 FILLER              PIC X(08) VALUE "  PLACA-".
020900     03 LR-PLACA            PIC X(10).
021000     03 FILLER              PIC X(07) VALUE "  TIPO-".
021100     03 LR-TIPO             PIC X(04).
021200     03 FILLER              PIC X(07) VALUE "  VAGA-".
021300     03 LR-VAGA             PIC ZZZ9.
021400     03 FILLER              PIC X(26) VALUE SPACES.
021500 01 LINHA-RECIBO-3.
021600     03 FILLER              PIC X(10) VALUE "ENTRADA - ".
021700     03 LR-ENTRADA          PIC 9(14).
021800     03 FILLER              PIC X(08) VALUE "  SAIDA-".
021900     03 LR-SAIDA            PIC 9(14).
022000     03 FILLER              PIC X(38) VALUE SPACES.
022100 01 LINHA-RECIBO-4.
022200     03 FILLER              PIC X(08) VALUE "HORAS - ".
022300     03 LR-HORAS            PIC ZZZ9.
022400     03 FILLER              PIC X(08) VALUE "  VALOR-".
022500     03 LR-VALOR            PIC $ZZZ,ZZ9.99.
022600     03 FILLER              PIC X(46) VALUE SPACES.
022700
022800 01 LINHA-DISP-1.
022900     03 FILLER              PIC X(20) VALUE "RELATORIO DE DISPON.".
023000     03 LD-NOME             PIC X(20).
023100     03 FILLER              PIC X(40) VALUE SPACES.
023200 01 LINHA-DISP-2.
023300     03 FILLER              PIC X(18) VALUE "CAPACIDADE TOTAL -".
023400     03 LD-CAPAC            PIC ZZZ9.
023500     03 FILLER              PIC X(12) VALUE "  OCUPADAS -".
023600     03 LD-OCUP             PIC ZZZ9.
023700     03 FILLER              PIC X(12) VALUE "  LIVRES   -".
023800     03 LD-LIVRE            PIC ZZZ9.
023900     03 FILLER              PIC X(22) VALUE SPACES.
024000 01 LINHA-DISP-3.
024100     03 FILLER              PIC X(16) VALUE "AUTOS - LIVRES -".
024200     03 LD-AU-LIVRE         PIC ZZZ9.
024300     03 FILLER              PIC X(12) VALUE "  OCUPADAS -".
024400     03 LD-AU-OCUP          PIC ZZZ9.
024500     03 FILLER              PIC X(38) VALUE SPACES.
024600 01 LINHA-DISP-4.
024700     03 FILLER              PIC X(16) VALUE "MOTOS - LIVRES -".
024800     03 LD-MO-LIVRE         PIC ZZZ9.
024900     03 FILLER              PIC X(12) VALUE "  OCUPADAS -".
025000     03 LD-MO-OCUP          PIC ZZZ9.
025100     03 FILLER              PIC X(38) VALUE SPACES.
025200
025300 01 LINHA-LISTA.
025400     03 FILLER              PIC X(09) VALUE "TICKET - ".
025500     03 LL-TICKET           PIC ZZZZZ9.
025600     03 FILLER              PIC X(08) VALUE "  PLACA-".
025700     03 LL-PLACA            PIC X(10).
025800     03 FILLER              PIC X(07) VALUE "  TIPO-".
025900     03 LL-TIPO             PIC X(04).
026000     03 FILLER              PIC X(07) VALUE "  VAGA-".
026100     03 LL-VAGA             PIC ZZZ9.
026200     03 FILLER              PIC X(10) VALUE "  ENTRADA-".
026300     03 LL-ENTRADA          PIC 9(14).
026400     03 FILLER              PIC X(07) VALUE SPACES.
026500
026600 01 LINHA-OCUP-1.
026700     03 FILLER              PIC X(21) VALUE "RELATORIO DE OCUPACAO".
026800     03 LO-NOME             PIC X(20).
026900     03 FILLER              PIC X(39) VALUE SPACES.
027000 01 LINHA-OCUP-2.
027100     03 FILLER              PIC X(18) VALUE "CAPACIDADE TOTAL -".
027200     03 LO-CAPAC            PIC ZZZ9.
027300     03 FILLER              PIC X(12) VALUE "  OCUPADAS -".
027400     03 LO-OCUP             PIC ZZZ9.
027500     03 FILLER              PIC X(12) VALUE "  LIVRES   -".
027600     03 LO-LIVRE            PIC ZZZ9.
027700     03 FILLER              PIC X(22) VALUE SPACES.
027800 01 LINHA-OCUP-3.
027900     03 FILLER              PIC X(15) VALUE "OCUPACAO PCT - ".
028000     03 LO-PCT              PIC ZZ9,99.
028100     03 FILLER              PIC X(05) VALUE " %   ".
028200     03 FILLER              PIC X(09) VALUE "ATIVOS - ".
028300     03 LO-ATIVOS           PIC ZZZ9.
028400     03 FILLER              PIC X(11) VALUE "  ATEND. - ".
028500     03 LO-ATEND            PIC ZZZZ9.
028600     03 FILLER              PIC X(20) VALUE SPACES.
028700
028800 01 LINHA-TOTAIS-1.
028900     03 FILLER              PIC X(23) VALUE "TOTAIS FINAIS DO LOTE -".
029000     03 FILLER              PIC X(57) VALUE SPACES.
029100 01 LINHA-TOTAIS-2.
029200     03 FILLER              PIC X(17) VALUE "TICKETS EMITIDOS-".
029300     03 LF-EMITIDOS         PIC ZZZZZ9.
029400     03 FILLER              PIC X(18) VALUE "  VEICULOS SAIRAM-".
029500     03 LF-SAIRAM           PIC ZZZZZ9.
029600     03 FILLER              PIC X(08) VALUE "  TOTAL-".
029700     03 LF-TOTAL            PIC $ZZZ,ZZ9.99.
029800     03 FILLER              PIC X(20) VALUE SPACES.
029900*----------------------------------------------------------------
030000 PROCEDURE DIVISION.
030100*----------------------------------------------------------------
030200 INICIO.
030300     PERFORM INC-OP0 THRU INC-OP0-FIM
030400     PERFORM LE-CONFIG THRU LE-CONFIG-FIM
030500     PERFORM MONTA-VAGAS THRU MONTA-VAGAS-FIM
030600     PERFORM LE-TRANSACAO THRU LE-TRANSACAO-FIM
030700         UNTIL ACABOU-CADMOV
030800     PERFORM REL-OCUPAC THRU REL-OCUPAC-FIM
030900     PERFORM FIM-LOTE THRU FIM-LOTE-FIM
031000     GO TO ROT-FIM.
031100*----------------------------------------------------------------
031200* ABERTURA DOS ARQUIVOS DO LOTE
031300*----------------------------------------------------------------
031400 INC-OP0.
031500     OPEN INPUT CADMOV
031600     IF ST-ERRO NOT = "00"
031700         MOVE "ARQUIVO DE TRANSACOES INEXISTENTE" TO LE-TEXTO
031800         MOVE LINHA-ERRO TO LINLOG
031900         DISPLAY LINLOG
032000         GO TO ROT-FIM.
032100     OPEN OUTPUT CADLOG
032200     IF ST-ERRO2 NOT = "00"
032300         DISPLAY "* ERRO AO ABRIR O CADLOG *"
032400         GO TO ROT-FIM.
032500 INC-OP0-FIM.
032600     EXIT.
032700*----------------------------------------------------------------
032800* CARREGA A CONFIGURACAO DO PARQUEADOURO VIA PARKCFG; SE NAO
032900* EXISTIR AINDA NO CADCFG, ASSUME A CAPACIDADE PADRAO DE 20
033000* VAGAS (10 AUTO / 10 MOTO) PARA O PRIMEIRO LOTE DO PARQUEADOURO
033100*----------------------------------------------------------------
033200 LE-CONFIG.
033300     CALL "PARKCFG" USING "L" W-NOMELOTE W-CAPACTOTAL
033400         W-VGAUTO W-VGMOTO W-ACHOUCFG W-OCUPADAS W-DISPONIV
033500         W-QTDETICKETS TAB-TIX W-ULTDATAHORA
033600     IF W-ACHOUCFG NOT = "S"
033700         MOVE 20 TO W-CAPACTOTAL
033800         MOVE 10 TO W-VGAUTO
033900         MOVE 10 TO W-VGMOTO.
034000 LE-CONFIG-FIM.
034100     EXIT.
034200*----------------------------------------------------------------
034300* MONTA A TABELA DE VAGAS. SE A CONFIGURACAO FOI ENCONTRADA NO
034310* CADCFG (W-ACHOUCFG = "S"), USA O SPLIT AUTO/MOTO GRAVADO LA
034320* (CFG-VGAUTO/CFG-VGMOTO, JA EM W-VGAUTO/W-VGMOTO VIA LE-CONFIG)
034330* - QUE PODE NAO SER EXATAMENTE CAPACIDADE/2 SE O OPERADOR TIVER
034340* EDITADO O ARQUIVO NA MAO; SO NO PRIMEIRO LOTE DO PARQUEADOURO
034350* (CONFIGURACAO AINDA NAO EXISTE) E QUE O SPLIT PADRAO 50/50 E
034360* CALCULADO AQUI - RT0844
034500*----------------------------------------------------------------
034600 MONTA-VAGAS.
034610     IF W-ACHOUCFG NOT = "S"
034620         DIVIDE W-CAPACTOTAL BY 2 GIVING W-VGAUTO
034630         COMPUTE W-VGMOTO = W-CAPACTOTAL - W-VGAUTO.
034900     MOVE W-CAPACTOTAL TO W-QTDEVAGAS
035000     PERFORM MONTA-VAGAS-ITEM THRU MONTA-VAGAS-ITEM-FIM
035100         VARYING W-IND FROM 1 BY 1
035200         UNTIL W-IND > W-QTDEVAGAS.
035300 MONTA-VAGAS-FIM.
035400     EXIT.
035500 MONTA-VAGAS-ITEM.
035600     MOVE W-IND TO ESP-NUMERO (W-IND)
035700     MOVE "N" TO ESP-OCUPADA (W-IND)
035800     MOVE SPACES TO ESP-PLACA (W-IND)
035900     IF W-IND > W-VGAUTO
036000         MOVE "MOTO" TO ESP-TIPO (W-IND)
036100     ELSE
036200         MOVE "AUTO" TO ESP-TIPO (W-IND).
036300 MONTA-VAGAS-ITEM-FIM.
036400     EXIT.
036500*----------------------------------------------------------------
036600* LE UMA TRANSACAO DO CADMOV E DESPACHA CONFORME MOV-CODIGO
036700*----------------------------------------------------------------
036800 LE-TRANSACAO.
036900     READ CADMOV
037000         AT END
037100             MOVE "S" TO FIM-ARQUIVO
037200             GO TO LE-TRANSACAO-FIM.
037210     MOVE MOVN-DATAHORA TO W-ULTDATAHORA
037300     MOVE MOV-PLACA TO W-PLACA
037400     INSPECT W-PLACA CONVERTING
037500         "abcdefghijklmnopqrstuvwxyz" TO
037600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037700     EVALUATE MOV-CODIGO
037800         WHEN "E"
037900             PERFORM TXN-ENTRADA THRU TXN-ENTRADA-FIM
038000         WHEN "S"
038100             PERFORM TXN-SAIDA THRU TXN-SAIDA-FIM
038200         WHEN "D"
038300             PERFORM REL-DISPONIB THRU REL-DISPONIB-FIM
038400         WHEN "L"
038500             PERFORM REL-LISTA THRU REL-LISTA-FIM
038600         WHEN "R"
038700             PERFORM REL-OCUPAC THRU REL-OCUPAC-FIM
038800         WHEN OTHER
038900             MOVE "CODIGO DE TRANSACAO DESCONHECIDO" TO LE-TEXTO
039000             MOVE LINHA-ERRO TO LINLOG
039100             WRITE LINLOG
039200     END-EVALUATE.
039300 LE-TRANSACAO-FIM.
039400     EXIT.
039500*----------------------------------------------------------------
039600* ENTRADA DE VEICULO (MOV-CODIGO = "E")
039700*----------------------------------------------------------------
039800 TXN-ENTRADA.
039900     CALL "PARKVAL" USING W-PLACA W-VALIDA W-TIPO
040000     IF W-VALIDA NOT = "S"
040100         MOVE "PLACA INVALIDA OU INCLASSIFICAVEL" TO LE-TEXTO
040200         GO TO TXN-ENTRADA-ERRO.
040300     MOVE ZEROS TO W-TICKETACHADO
040400     PERFORM ACHA-TICKET-ATIVO THRU ACHA-TICKET-ATIVO-FIM
040500         VARYING W-IND FROM 1 BY 1
040600         UNTIL W-IND > W-QTDETICKETS
040700     IF W-TICKETACHADO NOT = ZEROS
040800         MOVE "PLACA JA POSSUI TICKET ATIVO" TO LE-TEXTO
040900         GO TO TXN-ENTRADA-ERRO.
041000     MOVE ZEROS TO W-VAGAACHADA
041100     PERFORM ACHA-VAGA THRU ACHA-VAGA-FIM
041200         VARYING W-IND FROM 1 BY 1
041300         UNTIL W-IND > W-QTDEVAGAS
041400     IF W-VAGAACHADA = ZEROS
041500         MOVE "NENHUMA VAGA DISPONIVEL PARA O TIPO" TO LE-TEXTO
041600         GO TO TXN-ENTRADA-ERRO.
041700* OCUPA A VAGA E EMITE O TICKET
041800     MOVE "Y" TO ESP-OCUPADA (W-VAGAACHADA)
041900     MOVE W-PLACA TO ESP-PLACA (W-VAGAACHADA)
042000     ADD 1 TO W-PROXTICKET
042100     ADD 1 TO W-QTDETICKETS
042200     MOVE W-PROXTICKET      TO TKT-NUMERO (W-QTDETICKETS)
042300     MOVE W-PLACA           TO TKT-PLACA  (W-QTDETICKETS)
042400     MOVE W-TIPO            TO TKT-TIPO   (W-QTDETICKETS)
042500     MOVE W-VAGAACHADA      TO TKT-VAGA   (W-QTDETICKETS)
042600     MOVE MOVN-DATAHORA     TO TKT-DTENTRADA
042700                                (W-QTDETICKETS)
042800     MOVE ZEROS             TO TKT-DTSAIDA
042900                                (W-QTDETICKETS)
043000     MOVE ZEROS             TO TKT-HORAS
043100                                (W-QTDETICKETS)
043200     MOVE ZEROS             TO TKT-VALOR
043300                                (W-QTDETICKETS)
043400     MOVE "A"  TO TKT-STATUS (W-QTDETICKETS)
043500     ADD 1 TO W-TOTENTRADAS
043600     MOVE W-PLACA           TO LEN-PLACA
043700     MOVE W-TIPO            TO LEN-TIPO
043800     MOVE W-VAGAACHADA      TO LEN-VAGA
043900     MOVE W-PROXTICKET      TO LEN-TICKET
044000     MOVE LINHA-ENTRADA TO LINLOG
044100     WRITE LINLOG
044200     GO TO TXN-ENTRADA-FIM.
044300 TXN-ENTRADA-ERRO.
044400     MOVE LINHA-ERRO TO LINLOG
044500     WRITE LINLOG.
044600 TXN-ENTRADA-FIM.
044700     EXIT.
044800*----------------------------------------------------------------
044900* PROCURA, EM ORDEM CRESCENTE DE NUMERO, A PRIMEIRA VAGA LIVRE
045000* CUJO TIPO CASE COM O TIPO DO VEICULO DA TRANSACAO CORRENTE
045100*----------------------------------------------------------------
045200 ACHA-VAGA.
045300     IF W-VAGAACHADA = ZEROS
045400         IF ESP-LIVRE (W-IND)
045500             IF ESP-TIPO (W-IND) = W-TIPO
045600                 MOVE W-IND TO W-VAGAACHADA.
045700 ACHA-VAGA-FIM.
045800     EXIT.
045900*----------------------------------------------------------------
046000* PROCURA, ENTRE OS TICKETS DA TABELA, UM TICKET ATIVO PARA A
046100* PLACA DA TRANSACAO CORRENTE (USADO NA ENTRADA E NA SAIDA)
046200*----------------------------------------------------------------
046300 ACHA-TICKET-ATIVO.
046400     IF W-TICKETACHADO = ZEROS
046500         IF TKT-ATIVO (W-IND)
046600             IF TKT-PLACA (W-IND) = W-PLACA
046700                 MOVE W-IND TO W-TICKETACHADO.
046800 ACHA-TICKET-ATIVO-FIM.
046900     EXIT.
047000*----------------------------------------------------------------
047100* SAIDA DE VEICULO (MOV-CODIGO = "S")
047200*----------------------------------------------------------------
047300 TXN-SAIDA.
047400     MOVE ZEROS TO W-TICKETACHADO
047500     PERFORM ACHA-TICKET-ATIVO THRU ACHA-TICKET-ATIVO-FIM
047600         VARYING W-IND FROM 1 BY 1
047700         UNTIL W-IND > W-QTDETICKETS
047800     IF W-TICKETACHADO = ZEROS
047900         MOVE "TICKET ATIVO NAO ENCONTRADO PARA A PLACA" TO
048000             LE-TEXTO
048100         MOVE LINHA-ERRO TO LINLOG
048200         WRITE LINLOG
048300         GO TO TXN-SAIDA-FIM.
048400     MOVE MOVN-DATAHORA TO TKT-DTSAIDA (W-TICKETACHADO)
048500     PERFORM CALC-HORAS THRU CALC-HORAS-FIM
048600     MOVE W-HORASFAT TO TKT-HORAS (W-TICKETACHADO)
048700     MOVE TKT-TIPO (W-TICKETACHADO) TO W-TIPO
048800     CALL "PARKFEE" USING "C" W-TIPO W-HORASFAT W-VALOR
048900         W-LINHAFEE
049000     MOVE W-VALOR TO TKT-VALOR (W-TICKETACHADO)
049100     MOVE "F" TO TKT-STATUS (W-TICKETACHADO)
049200     PERFORM LIBERA-VAGA THRU LIBERA-VAGA-FIM
049300         VARYING W-IND2 FROM 1 BY 1
049400         UNTIL W-IND2 > W-QTDEVAGAS
049500     ADD 1 TO W-TOTSAIDAS
049600     ADD W-VALOR TO W-TOTARRECADADO
049700     MOVE LINHA-RECIBO-1 TO LINLOG
049800     WRITE LINLOG
049900     MOVE TKT-NUMERO (W-TICKETACHADO) TO LR-TICKET
050000     MOVE TKT-PLACA  (W-TICKETACHADO) TO LR-PLACA
050100     MOVE TKT-TIPO   (W-TICKETACHADO) TO LR-TIPO
050200     MOVE TKT-VAGA   (W-TICKETACHADO) TO LR-VAGA
050300     MOVE LINHA-RECIBO-2 TO LINLOG
050400     WRITE LINLOG
050500     MOVE TKT-DTENTRADA (W-TICKETACHADO) TO LR-ENTRADA
050600     MOVE TKT-DTSAIDA   (W-TICKETACHADO) TO LR-SAIDA
050700     MOVE LINHA-RECIBO-3 TO LINLOG
050800     WRITE LINLOG
050900     MOVE W-HORASFAT TO LR-HORAS
051000     MOVE W-VALOR     TO LR-VALOR
051100     MOVE LINHA-RECIBO-4 TO LINLOG
051200     WRITE LINLOG.
051300 TXN-SAIDA-FIM.
051400     EXIT.
051500 LIBERA-VAGA.
051600     IF ESP-PLACA (W-IND2) = W-PLACA
051700         IF ESP-OCUPADA-SIM (W-IND2)
051800             MOVE "N" TO ESP-OCUPADA (W-IND2)
051900             MOVE SPACES TO ESP-PLACA (W-IND2).
052000 LIBERA-VAGA-FIM.
052100     EXIT.
052200*----------------------------------------------------------------
052300* CALCULA AS HORAS FATURAVEIS (REGRA DO TICKET): DIFERENCA EM
052400* MINUTOS ENTRE A ENTRADA E A SAIDA, ARREDONDADA PARA CIMA A
052500* CADA HORA INICIADA, COM MINIMO DE UMA HORA COBRADA
052600*----------------------------------------------------------------
052700 CALC-HORAS.
052800     MOVE TKT-DTENTRADA (W-TICKETACHADO) TO DHN-VALOR
052900     PERFORM CALC-DIASERIAL THRU CALC-DIASERIAL-FIM
053000     MOVE W-DIASERIAL-CALC TO W-DIASERIAL-ENT
053100     COMPUTE W-RESTO = (DH-HORA * 60) + DH-MIN
053200     MOVE W-RESTO TO W-MINENT.
053300 CALC-HORAS-SAI.
053400     MOVE TKT-DTSAIDA (W-TICKETACHADO) TO DHN-VALOR
053500     PERFORM CALC-DIASERIAL THRU CALC-DIASERIAL-FIM
053600     MOVE W-DIASERIAL-CALC TO W-DIASERIAL-SAI
053700     COMPUTE W-RESTO = (DH-HORA * 60) + DH-MIN
053800     MOVE W-RESTO TO W-MINSAI.
053900     COMPUTE W-MINUTOS =
054000         ((W-DIASERIAL-SAI - W-DIASERIAL-ENT) * 1440)
054100         + (W-MINSAI - W-MINENT)
054200     IF W-MINUTOS < 1
054300         MOVE 1 TO W-HORASFAT
054400         GO TO CALC-HORAS-FIM.
054500     COMPUTE W-HORASFAT = (W-MINUTOS + 59) / 60.
054600 CALC-HORAS-FIM.
054700     EXIT.
054800*----------------------------------------------------------------
054900* CALCULA O NUMERO DE DIA SERIAL (DESDE UMA ORIGEM FIXA) PARA
055000* A DATA CORRENTE EM REGDATAHORA, LEVANDO EM CONTA OS ANOS
055100* BISSEXTOS; O RESULTADO FICA EM W-DIASERIAL-CALC
055200*----------------------------------------------------------------
055300 CALC-DIASERIAL.
055400     PERFORM CALC-BISSEXTO THRU CALC-BISSEXTO-FIM
055500     DIVIDE DH-ANO BY 4   GIVING W-ANODIV4
055600     DIVIDE DH-ANO BY 100 GIVING W-ANODIV100
055700     DIVIDE DH-ANO BY 400 GIVING W-ANODIV400
055800     COMPUTE W-DIASERIAL-CALC =
055900         DH-DIA + CUMDIA (DH-MES) + (DH-ANO * 365)
056000         + W-ANODIV4 - W-ANODIV100 + W-ANODIV400
056100     IF DH-MES > 2
056200         ADD W-BISSEXTO TO W-DIASERIAL-CALC.
056300 CALC-DIASERIAL-FIM.
056400     EXIT.
056500*----------------------------------------------------------------
056600* DETERMINA SE O ANO EM DH-ANO E BISSEXTO (MESMA REGRA USADA
056700* HISTORICAMENTE NA VALIDACAO DE DATAS DO CADASTRO DE LOCACAO):
056800* DIVISIVEL POR 4 E (NAO DIVISIVEL POR 100 OU DIVISIVEL POR 400)
056900*----------------------------------------------------------------
057000 CALC-BISSEXTO.
057100     MOVE ZEROS TO W-BISSEXTO
057200     DIVIDE DH-ANO BY 4 GIVING W-RESTO REMAINDER W-RESTO
057300     IF W-RESTO NOT = ZEROS
057400         GO TO CALC-BISSEXTO-FIM.
057500     DIVIDE DH-ANO BY 100 GIVING W-RESTO REMAINDER W-RESTO
057600     IF W-RESTO NOT = ZEROS
057700         MOVE 1 TO W-BISSEXTO
057800         GO TO CALC-BISSEXTO-FIM.
057900     DIVIDE DH-ANO BY 400 GIVING W-RESTO REMAINDER W-RESTO
058000     IF W-RESTO = ZEROS
058100         MOVE 1 TO W-BISSEXTO.
058200 CALC-BISSEXTO-FIM.
058300     EXIT.
058400*----------------------------------------------------------------
058500* RELATORIO DE DISPONIBILIDADE (MOV-CODIGO = "D")
058600*----------------------------------------------------------------
058700 REL-DISPONIB.
058800     MOVE ZEROS TO W-OCUPADAS W-OCUPADAS-AUTO W-OCUPADAS-MOTO
058900     PERFORM CONTA-VAGA THRU CONTA-VAGA-FIM
059000         VARYING W-IND FROM 1 BY 1
059100         UNTIL W-IND > W-QTDEVAGAS
059200     COMPUTE W-DISPONIV      = W-QTDEVAGAS - W-OCUPADAS
059300     COMPUTE W-DISPON-AUTO   = W-VGAUTO - W-OCUPADAS-AUTO
059400     COMPUTE W-DISPON-MOTO   = W-VGMOTO - W-OCUPADAS-MOTO
059500     MOVE W-NOMELOTE TO LD-NOME
059600     MOVE LINHA-DISP-1 TO LINLOG
059700     WRITE LINLOG
059800     MOVE W-QTDEVAGAS TO LD-CAPAC
059900     MOVE W-OCUPADAS  TO LD-OCUP
060000     MOVE W-DISPONIV  TO LD-LIVRE
060100     MOVE LINHA-DISP-2 TO LINLOG
060200     WRITE LINLOG
060300     MOVE W-DISPON-AUTO TO LD-AU-LIVRE
060400     MOVE W-OCUPADAS-AUTO TO LD-AU-OCUP
060500     MOVE LINHA-DISP-3 TO LINLOG
060600     WRITE LINLOG
060700     MOVE W-DISPON-MOTO TO LD-MO-LIVRE
060800     MOVE W-OCUPADAS-MOTO TO LD-MO-OCUP
060900     MOVE LINHA-DISP-4 TO LINLOG
061000     WRITE LINLOG
061010     PERFORM REL-DISPONIB-TARIFA THRU REL-DISPONIB-TARIFA-FIM
061020         VARYING W-IND FROM 1 BY 1
061030         UNTIL W-IND > 2.
061100 REL-DISPONIB-FIM.
061200     EXIT.
061205*----------------------------------------------------------------
061210* LISTAGEM DE TARIFAS (AUTO E MOTO) NO FIM DO RELATORIO DE
061215* DISPONIBILIDADE - CHAMADA RT0844
061220*----------------------------------------------------------------
061225 REL-DISPONIB-TARIFA.
061230     EVALUATE W-IND
061235         WHEN 1
061240             MOVE "AUTO" TO W-TIPO
061245         WHEN 2
061250             MOVE "MOTO" TO W-TIPO
061255     END-EVALUATE
061260     CALL "PARKFEE" USING "T" W-TIPO W-HORASFAT W-VALOR
061265         W-LINHAFEE
061270     MOVE W-LINHAFEE TO LINLOG
061275     WRITE LINLOG.
061280 REL-DISPONIB-TARIFA-FIM.
061285     EXIT.
061300 CONTA-VAGA.
061400     IF ESP-OCUPADA-SIM (W-IND)
061500         ADD 1 TO W-OCUPADAS
061600         IF ESP-TIPO (W-IND) = "AUTO"
061700             ADD 1 TO W-OCUPADAS-AUTO
061800         ELSE
061900             ADD 1 TO W-OCUPADAS-MOTO.
062000 CONTA-VAGA-FIM.
062100     EXIT.
062200*----------------------------------------------------------------
062300* LISTAGEM DE VEICULOS PARQUEADOS (MOV-CODIGO = "L")
062400*----------------------------------------------------------------
062500 REL-LISTA.
062600     MOVE ZEROS TO W-ATIVOS
062700     PERFORM CONTA-ATIVO THRU CONTA-ATIVO-FIM
062800         VARYING W-IND FROM 1 BY 1
062900         UNTIL W-IND > W-QTDETICKETS
063000     IF W-ATIVOS = ZEROS
063100         MOVE "NENHUM VEICULO PARQUEADO NO MOMENTO" TO LE-TEXTO
063200         MOVE LINHA-ERRO TO LINLOG
063300         WRITE LINLOG
063400         GO TO REL-LISTA-FIM.
063500     PERFORM REL-LISTA-ITEM THRU REL-LISTA-ITEM-FIM
063600         VARYING W-IND FROM 1 BY 1
063700         UNTIL W-IND > W-QTDETICKETS.
063800 REL-LISTA-FIM.
063900     EXIT.
064000 CONTA-ATIVO.
064100     IF TKT-ATIVO (W-IND)
064200         ADD 1 TO W-ATIVOS.
064300 CONTA-ATIVO-FIM.
064400     EXIT.
064500 REL-LISTA-ITEM.
064600     IF TKT-ATIVO (W-IND)
064700         MOVE TKT-NUMERO (W-IND) TO LL-TICKET
064800         MOVE TKT-PLACA  (W-IND) TO LL-PLACA
064900         MOVE TKT-TIPO   (W-IND) TO LL-TIPO
065000         MOVE TKT-VAGA   (W-IND) TO LL-VAGA
065100         MOVE TKT-DTENTRADA (W-IND) TO LL-ENTRADA
065200         MOVE LINHA-LISTA TO LINLOG
065300         WRITE LINLOG.
065400 REL-LISTA-ITEM-FIM.
065500     EXIT.
065600*----------------------------------------------------------------
065700* RELATORIO DE OCUPACAO (MOV-CODIGO = "R" E TAMBEM NO FIM DO
065800* LOTE, SEMPRE SOBRE A SITUACAO CORRENTE DA TABELA DE VAGAS)
065900*----------------------------------------------------------------
066000 REL-OCUPAC.
066100     MOVE ZEROS TO W-OCUPADAS
066200     PERFORM CONTA-VAGA-SIMPLES THRU CONTA-VAGA-SIMPLES-FIM
066300         VARYING W-IND FROM 1 BY 1
066400         UNTIL W-IND > W-QTDEVAGAS
066500     COMPUTE W-DISPONIV = W-QTDEVAGAS - W-OCUPADAS
066600     COMPUTE PCT-OCUP-V ROUNDED =
066700         (W-OCUPADAS * 100) / W-QTDEVAGAS
066800     MOVE PCT-OCUP-V TO PCT-OCUP-ED
066900     MOVE ZEROS TO W-ATIVOS W-FINALIZADOS
067000     PERFORM CONTA-STATUS THRU CONTA-STATUS-FIM
067100         VARYING W-IND FROM 1 BY 1
067200         UNTIL W-IND > W-QTDETICKETS
067300     MOVE W-NOMELOTE TO LO-NOME
067400     MOVE LINHA-OCUP-1 TO LINLOG
067500     WRITE LINLOG
067600     MOVE W-QTDEVAGAS TO LO-CAPAC
067700     MOVE W-OCUPADAS  TO LO-OCUP
067800     MOVE W-DISPONIV  TO LO-LIVRE
067900     MOVE LINHA-OCUP-2 TO LINLOG
068000     WRITE LINLOG
068100     MOVE PCT-OCUP-ED TO LO-PCT
068200     MOVE W-ATIVOS     TO LO-ATIVOS
068300     MOVE W-FINALIZADOS TO LO-ATEND
068400     MOVE LINHA-OCUP-3 TO LINLOG
068500     WRITE LINLOG.
068600 REL-OCUPAC-FIM.
068700     EXIT.
068800 CONTA-VAGA-SIMPLES.
068900     IF ESP-OCUPADA-SIM (W-IND)
069000         ADD 1 TO W-OCUPADAS.
069100 CONTA-VAGA-SIMPLES-FIM.
069200     EXIT.
069300 CONTA-STATUS.
069400     IF TKT-ATIVO (W-IND)
069500         ADD 1 TO W-ATIVOS
069600     ELSE
069700         IF TKT-FINALIZADO (W-IND)
069800             ADD 1 TO W-FINALIZADOS.
069900 CONTA-STATUS-FIM.
070000     EXIT.
070100*----------------------------------------------------------------
070200* GRAVA OS TOTAIS DE FIM DE LOTE E O RELATORIO DE VEICULOS
070300* PARQUEADOS (VIA PARKCFG, LK-OPER = "R") ANTES DE ENCERRAR
070400*----------------------------------------------------------------
070500 FIM-LOTE.
070600     MOVE LINHA-TOTAIS-1 TO LINLOG
070700     WRITE LINLOG
070800     MOVE W-TOTENTRADAS   TO LF-EMITIDOS
070900     MOVE W-TOTSAIDAS     TO LF-SAIRAM
071000     MOVE W-TOTARRECADADO TO LF-TOTAL
071100     MOVE LINHA-TOTAIS-2 TO LINLOG
071110     IF LLP-ULTBYTE NOT = SPACE
071120         MOVE "     *** LINHA DE TOTAIS EXCEDEU 80 COLUNAS ***" TO
071130             LINLOG.
071200     WRITE LINLOG
071300     CALL "PARKCFG" USING "R" W-NOMELOTE W-QTDEVAGAS
071400         W-VGAUTO W-VGMOTO W-ACHOUCFG W-OCUPADAS W-DISPONIV
071500         W-QTDETICKETS TAB-TIX W-ULTDATAHORA
071600     CALL "PARKCFG" USING "G" W-NOMELOTE W-QTDEVAGAS
071700         W-VGAUTO W-VGMOTO W-ACHOUCFG W-OCUPADAS W-DISPONIV
071800         W-QTDETICKETS TAB-TIX W-ULTDATAHORA.
071900 FIM-LOTE-FIM.
072000     EXIT.
072100*----------------------------------------------------------------
072200* ROTINA DE FIM DO PROGRAMA
072300*----------------------------------------------------------------
072400 ROT-FIM.
072500     CLOSE CADMOV
072600     CLOSE CADLOG
072700     STOP RUN.
072800*----------------------------------------------------------------
072900* FIM DE APLICACAO
073000* AUTHOR: VINICIUS ESCAME
073100*----------------------------------------------------------------
