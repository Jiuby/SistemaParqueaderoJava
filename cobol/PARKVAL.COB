000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PARKVAL.
000300 AUTHOR. VINICIUS ESCAME DOS SANTOS.
000400 INSTALLATION. SGB - SISTEMA DE GERENCIAMENTO DE PARQUEADOURO.
000500 DATE-WRITTEN. 1994-02-09.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO DO DEPARTAMENTO DE OPERACOES.
000800*----------------------------------------------------------------
000900* VALIDADOR DE PLACA
001000*----------------------------------------------------------------
001100* RECEBE A PLACA INFORMADA NA TRANSACAO DE ENTRADA, DECIDE SE
001200* E VALIDA (NAO BRANCO E COM PELO MENOS 6 POSICOES UTEIS APOS
001300* ELIMINAR BRANCOS A DIREITA) E CLASSIFICA O TIPO DE VEICULO
001400* PELO ULTIMO CARACTER UTIL DA PLACA JA EM MAIUSCULAS:
001500* LETRA=MOTO  DIGITO=AUTO  QUALQUER OUTRA COISA=INCLASSIFICAVEL.
001600*----------------------------------------------------------------
001700* HISTORICO DE ALTERACOES                                         PKVAL001
001800*----------------------------------------------------------------
001900*  1994-02-09 VES  PRIMEIRA VERSAO - SO VALIDAVA TAMANHO          PKVAL001
002000*  1994-03-02 VES  INCLUIDA A CLASSIFICACAO POR TIPO DE VEICULO   PKVAL001
002100*  1994-04-19 VES  CORRIGIDO BRANCO NA FRENTE DA PLACA (PL-0007)  PKVAL001
002200*  1995-01-11 VES  TRATAMENTO DE LETRA MINUSCULA NA PLACA         PKVAL001
002300*  1995-06-30 VES  REVISAO GERAL DOS COMENTARIOS DO PROGRAMA      PKVAL001
002400*  1996-09-05 VES  AJUSTE NA BUSCA DO ULTIMO CARACTER UTIL        PKVAL001
002500*  1997-02-14 RQS  INCLUIDOS OS SWITCHES DE CHAMADA (LK-VALIDA)   PKVAL001
002600*  1997-11-20 RQS  PADRONIZADO O RETORNO DE TIPO EM LK-TIPO       PKVAL001
002700*  1998-05-08 VES  TABELA DE DIGITOS PASSOU A TAB-DIGITO COMP     PKVAL001
002800*  1999-10-18 RQS  REVISAO DO BIMILENIO - NADA A ALTERAR NO ANO   PKVAL001
002900*  2001-03-27 VES  CHAMADA RT0412 - PLACA CURTA REJEITADA (<6)    PKVAL001
003000*  2003-08-19 RQS  CHAMADA RT0588 - ACEITA PLACA COM 10 POSICOES  PKVAL001
003100*  2006-05-02 VES  LIMPEZA DE PARAGRAFOS MORTOS DO LAYOUT ANTIGO  PKVAL001
003200*  2010-01-15 RQS  REVISAO COBOL 2002 - SEM IMPACTO FUNCIONAL     PKVAL001
003201*  2011-09-08 VES  PROCURA DO ULTIMO CARACTER UTIL PASSOU A USAR  PKVAL001
003202*                  A VISAO CARACTER-A-CARACTER DA PLACA EM VEZ DE PKVAL001
003203*                  REFERENCIA A POSICAO; RETIRADA A AREA DE       PKVAL001
003204*                  RESULTADO QUE SO SERVIA PARA CONFERENCIA       PKVAL001
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*----------------------------------------------------------------
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*----------------------------------------------------------------
004200 77 W-IND              PIC 9(02) COMP VALUE ZEROS.
004300 77 W-TAM              PIC 9(02) COMP VALUE ZEROS.
004400 77 W-BRANCOS          PIC 9(02) COMP VALUE ZEROS.
004500 01 W-PLACA            PIC X(10) VALUE SPACES.
004505
004510* VISAO DA PLACA CARACTER A CARACTER, USADA NA PROCURA DO
004520* ULTIMO CARACTER UTIL E NA COMPARACAO COM AS TABELAS ABAIXO
004530 01 W-PLACAX REDEFINES W-PLACA.
004540     03 W-PLACA-CAR     PIC X(01) OCCURS 10 TIMES.
004600 01 W-ULTIMO           PIC X(01) VALUE SPACE.
004700
004800* TABELA DE DIGITOS 0-9, USADA NA CLASSIFICACAO DO TIPO AUTO
004900 01 TAB-DIGITOS.
005000     03 FILLER PIC X(10) VALUE "0123456789".
005100 01 TAB-DIGITOSX REDEFINES TAB-DIGITOS.
005200     03 TDIGITO PIC X(01) OCCURS 10 TIMES.
005300
005400* TABELA DE LETRAS A-Z, USADA NA CLASSIFICACAO DO TIPO MOTO
005500 01 TAB-LETRAS.
005600     03 FILLER PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005700 01 TAB-LETRASX REDEFINES TAB-LETRAS.
005800     03 TLETRA PIC X(01) OCCURS 26 TIMES.
005900
006600*----------------------------------------------------------------
006700 LINKAGE SECTION.
006800*----------------------------------------------------------------
006900 01 LK-PLACA           PIC X(10).
007000 01 LK-VALIDA          PIC X(01).
007100 01 LK-TIPO            PIC X(04).
007200*----------------------------------------------------------------
007300 PROCEDURE DIVISION USING LK-PLACA LK-VALIDA LK-TIPO.
007400*----------------------------------------------------------------
007500 INICIO.
007600     MOVE "N" TO LK-VALIDA
007700     MOVE SPACES TO LK-TIPO
007800     MOVE LK-PLACA TO W-PLACA
007900     INSPECT W-PLACA CONVERTING
008000         "abcdefghijklmnopqrstuvwxyz" TO
008100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008200     PERFORM ACHA-TAM THRU ACHA-TAM-FIM
008300         VARYING W-IND FROM 10 BY -1
008400         UNTIL W-IND = ZERO OR W-PLACA-CAR (W-IND) NOT = SPACE
008500     COMPUTE W-TAM = W-IND
008600     IF W-TAM = ZERO OR W-TAM < 6
008800         GO TO ROT-FIM.
008900     MOVE W-PLACA-CAR (W-TAM) TO W-ULTIMO
009000     MOVE "S" TO LK-VALIDA
009100     PERFORM CLASSIFICA THRU CLASSIFICA-FIM.
009200 ROT-FIM.
009600     EXIT PROGRAM.
009700*----------------------------------------------------------------
009800* PROCURA O ULTIMO CARACTER NAO-BRANCO DA PLACA
009900*----------------------------------------------------------------
010000 ACHA-TAM.
010100     CONTINUE.
010200 ACHA-TAM-FIM.
010300     EXIT.
010400*----------------------------------------------------------------
010500* CLASSIFICA O VEICULO PELO ULTIMO CARACTER DA PLACA
010600*----------------------------------------------------------------
010700 CLASSIFICA.
010800     MOVE ZEROS TO W-BRANCOS
010900     PERFORM TESTA-LETRA THRU TESTA-LETRA-FIM
011000         VARYING W-IND FROM 1 BY 1
011100         UNTIL W-IND > 26
011200     IF LK-TIPO NOT = SPACES
011300         GO TO CLASSIFICA-FIM.
011400     PERFORM TESTA-DIGITO THRU TESTA-DIGITO-FIM
011500         VARYING W-IND FROM 1 BY 1
011600         UNTIL W-IND > 10
011700     IF LK-TIPO = SPACES
011800         MOVE "N" TO LK-VALIDA.
011900 CLASSIFICA-FIM.
012000     EXIT.
012100 TESTA-LETRA.
012200     IF W-ULTIMO = TLETRA (W-IND)
012300         MOVE "MOTO" TO LK-TIPO.
012400 TESTA-LETRA-FIM.
012500     EXIT.
012600 TESTA-DIGITO.
012700     IF W-ULTIMO = TDIGITO (W-IND)
012800         MOVE "AUTO" TO LK-TIPO.
012900 TESTA-DIGITO-FIM.
013000     EXIT.
013100*----------------------------------------------------------------
013200* FIM DE APLICACAO
013300* AUTHOR: VINICIUS ESCAME
013400*----------------------------------------------------------------
